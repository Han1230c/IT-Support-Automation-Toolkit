000010******************************************************************
000020*    ABENDREC                                                    *
000030*    SHOP-STANDARD ABEND/BALANCE-BREAK DISPLAY LINE.              *
000040*    COPY'D BY EVERY IT-SUPPORT AUDIT BATCH PROGRAM SO THE        *
000050*    OPERATOR SEES THE SAME MESSAGE SHAPE NO MATTER WHICH JOB     *
000060*    STEP BLEW UP.  WRITTEN TO SYSOUT FROM 1000-ABEND-RTN.        *
000070******************************************************************
000080* 02/14/94 RMV  ORIGINAL CUT - LIFTED OFF THE PATIENT BILLING     *
000090*               JOB STREAM'S OWN ABEND LINE, TRIMMED TO 80 BYTES  *
000100*               FOR THE LINE-SEQUENTIAL AUDIT REPORTS.            *
000110* 09/30/98 KD   Y2K REVIEW - NO DATE FIELDS ON THIS COPYBOOK,     *
000120*               NO CHANGES REQUIRED.                              *
000130* 06/02/03 PJH  WIDENED ABEND-REASON TO X(50), OLD X(40) WAS      *
000140*               TRUNCATING THE NETWORK-RULES ABEND TEXT.          *
000150******************************************************************
000160  01  ABEND-REC.
000170      05  FILLER                      PIC X(4)  VALUE "****".
000180      05  ABEND-REASON                PIC X(50).
000190      05  FILLER                      PIC X(2)  VALUE SPACES.
000200      05  EXPECTED-VAL                PIC X(10).
000210      05  FILLER                      PIC X(2)  VALUE SPACES.
000220      05  ACTUAL-VAL                  PIC X(10).
000230      05  FILLER                      PIC X(2)  VALUE SPACES.
000240*
000250*    PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO A
000260*    DUMP OR DISPLAY SHOWS WHERE THE JOB WAS WHEN IT DIED.
000270  77  PARA-NAME                       PIC X(30) VALUE SPACES.
000280*
000290*    ZERO-VAL / ONE-VAL FORCE THE SHOP'S STANDARD S0C7-STYLE
000300*    ABEND (DIVIDE BY ZERO) ONCE SYSOUT HAS THE MESSAGE ON IT -
000310*    NEVER "GOBACK" OUT OF AN OUT-OF-BALANCE CONDITION.
000320  77  ZERO-VAL                        PIC S9(1) COMP-3 VALUE 0.
000330  77  ONE-VAL                         PIC S9(1) COMP-3 VALUE 1.
