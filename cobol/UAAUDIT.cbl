000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  UAAUDIT.
000120       AUTHOR. JON SAYLES.
000130       INSTALLATION. COBOL DEV Center.
000140       DATE-WRITTEN. 11/03/95.
000150       DATE-COMPILED. 11/03/95.
000160       SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM IS THE NIGHTLY USER-ACCOUNT AUDIT.  IT
000220*          READS THE DIRECTORY-SERVICE ACCOUNT EXTRACT ONE
000230*          RECORD AT A TIME, CLASSIFIES EVERY ACCOUNT (ACTIVE,
000240*          DISABLED, MISSING DEPARTMENT, STALE LOGIN, ADMIN),
000250*          WRITES A DETAIL RECORD WITH THE EXCEPTION FLAGS ON
000260*          IT, AND ROLLS SIX CONTROL TOTALS INTO THE SUMMARY
000270*          REPORT AT END OF FILE.
000280*
000290*          THE JOB DOES NOT TOUCH THE DIRECTORY SERVICE ITSELF -
000300*          IT ONLY READS THE OVERNIGHT EXTRACT.  THE RUN-DATE
000310*          USED FOR THE 90-DAY STALE-LOGIN TEST COMES IN ON THE
000320*          SYSIN PARAMETER CARD, NOT FROM THE SYSTEM CLOCK, SO
000330*          A RERUN OF LAST TUESDAY'S JOB GIVES LAST TUESDAY'S
000340*          ANSWER.
000350*
000360******************************************************************
000370
000380             INPUT FILE              -   DDS0001.ACCTIN
000390
000400             DETAIL OUTPUT PRODUCED  -   DDS0001.ACCTDET
000410
000420             SUMMARY REPORT          -   DDS0001.ACCTSUM
000430
000440             SYSIN PARM CARD         -   RUN-DATE, COLS 1-10,
000450                                         TEXT "YYYY-MM-DD"
000460
000470             DUMP FILE               -   SYSOUT
000480
000490******************************************************************
000500*    CHANGE LOG                                                  *
000510******************************************************************
000520* 11/03/95 JS   ORIGINAL CUT FOR THE OVERNIGHT ACCOUNT REVIEW -   *
000530*               REWORKED OUT OF THE PATIENT DAILY-EDIT SKELETON,  *
000540*               CHASE-62, HELP DESK WANTED ONE PLACE TO SEE       *
000550*               EVERY STALE OR ORPHANED ACCOUNT.                 *
000560* 01/22/96 RMV  ADDED MISSING-DEPARTMENT COUNT AND DETAIL FLAG -  *
000570*               CHASE-88, AUDITORS FLAGGED DEPT-LESS ACCOUNTS AS  *
000580*               A SOX CONCERN.                                   *
000590* 07/22/97 RMV  90-DAY STALE-LOGIN CHECK NOW CALLS DTEVAL FOR A   *
000600*               REAL CALENDAR COMPARE INSTEAD OF STRING-COMPARING *
000610*               THE TEXT DATE - CHASE-101, CAUGHT "1997-2-9"      *
000620*               SORTING AHEAD OF "1997-10-01".                   *
000630* 09/30/98 KD   Y2K REVIEW - RUN-DATE PARM CARD AND UA-LAST-LOGIN *
000640*               ARE BOTH 4-DIGIT-YEAR TEXT, DTEVAL USES A FULL    *
000650*               GREGORIAN CALC.  SIGNED OFF FOR 01/01/2000.       *
000660* 02/09/01 PJH  ADMIN-FLAG NORMALIZATION NOW ACCEPTS "1" AS WELL  *
000670*               AS "TRUE"/"YES" - CHASE-140, SERVICE-ACCOUNT      *
000680*               EXTRACT USES NUMERIC FLAGS.                       *
000690* 06/02/03 PJH  ADDED UPSI-0 TRACE SWITCH FOR THE DAY-NUMBER      *
000700*               ARITHMETIC - CHASE-166, HELP DESK KEPT ASKING     *
000710*               "WHY ISN'T THIS ONE FLAGGED STALE".               *
000720* 03/15/07 RMV  SIX-COUNTER SUMMARY REWRITTEN AS A TABLE LOOP -   *
000730*               CHASE-201, ADDING A SEVENTH COUNTER USED TO MEAN  *
000740*               TOUCHING FIVE PARAGRAPHS.                        *
000750******************************************************************
000760
000770       ENVIRONMENT DIVISION.
000780       CONFIGURATION SECTION.
000790       SOURCE-COMPUTER. IBM-390.
000800       OBJECT-COMPUTER. IBM-390.
000810       SPECIAL-NAMES.
000820           C01 IS TOP-OF-FORM
000830           UPSI-0 ON STATUS IS TRACE-SW-ON
000840                  OFF STATUS IS TRACE-SW-OFF.
000850
000860       INPUT-OUTPUT SECTION.
000870       FILE-CONTROL.
000880           SELECT SYSOUT
000890           ASSIGN TO UT-S-SYSOUT
000900             ORGANIZATION IS SEQUENTIAL.
000910
000920           SELECT ACCTIN
000930           ASSIGN TO UT-S-ACCTIN
000940             ACCESS MODE IS SEQUENTIAL
000950             FILE STATUS IS IFCODE.
000960
000970           SELECT ACCTDET
000980           ASSIGN TO UT-S-ACCTDET
000990             ACCESS MODE IS SEQUENTIAL
001000             FILE STATUS IS OFCODE.
001010
001020           SELECT ACCTSUM
001030           ASSIGN TO UT-S-ACCTSUM
001040             ACCESS MODE IS SEQUENTIAL
001050             FILE STATUS IS SFCODE.
001060
001070       DATA DIVISION.
001080       FILE SECTION.
001090       FD  SYSOUT
001100           RECORDING MODE IS F
001110           LABEL RECORDS ARE STANDARD
001120           RECORD CONTAINS 80 CHARACTERS
001130           BLOCK CONTAINS 0 RECORDS
001140           DATA RECORD IS SYSOUT-REC.
001150       01  SYSOUT-REC  PIC X(80).
001160
001170      ****** DIRECTORY-SERVICE ACCOUNT EXTRACT, ARRIVAL ORDER,
001180      ****** NO SORT KEY - ONE RECORD PER ACCOUNT, NO TRAILER.
001190       FD  ACCTIN
001200           RECORDING MODE IS F
001210           LABEL RECORDS ARE STANDARD
001220           RECORD CONTAINS 80 CHARACTERS
001230           BLOCK CONTAINS 0 RECORDS
001240           DATA RECORD IS ACCTIN-REC.
001250       01  ACCTIN-REC  PIC X(80).
001260
001270      ****** ONE DETAIL RECORD WRITTEN FOR EVERY ACCOUNT READ,
001280      ****** PASS OR FAIL - THE FLAGS ON IT TELL THE STORY.
001290       FD  ACCTDET
001300           RECORDING MODE IS F
001310           LABEL RECORDS ARE STANDARD
001320           RECORD CONTAINS 80 CHARACTERS
001330           BLOCK CONTAINS 0 RECORDS
001340           DATA RECORD IS ACCTDET-REC.
001350       01  ACCTDET-REC  PIC X(80).
001360
001370       FD  ACCTSUM
001380           RECORDING MODE IS F
001390           LABEL RECORDS ARE STANDARD
001400           RECORD CONTAINS 80 CHARACTERS
001410           BLOCK CONTAINS 0 RECORDS
001420           DATA RECORD IS ACCTSUM-REC.
001430       01  ACCTSUM-REC  PIC X(80).
001440
001450       WORKING-STORAGE SECTION.
001460
001470       01  FILE-STATUS-CODES.
001480           05  IFCODE                  PIC X(2).
001490               88  CODE-READ     VALUE SPACES.
001500           05  OFCODE                  PIC X(2).
001510               88  CODE-WRITE    VALUE SPACES.
001520           05  SFCODE                  PIC X(2).
001530               88  CODE-WRITE-SUM VALUE SPACES.
001535           05  FILLER                  PIC X(74) VALUE SPACES.
001540
001550      ** ACCOUNT RECORD LAYOUTS
001560       COPY ACCTDALY.
001570
001580      *    RUN-DATE PARAMETER CARD - READ ONCE AT START OF JOB.
001590       01  WS-RUN-DATE-CARD.
001600           05  WS-RUN-DATE-TEXT        PIC X(10).
001610           05  FILLER                  PIC X(70) VALUE SPACES.
001620       01  WS-RUN-DATE-CARD-PARTS REDEFINES WS-RUN-DATE-CARD.
001630           05  WS-RUN-YYYY             PIC 9(4).
001640           05  WS-RUN-DASH-1           PIC X(01).
001650           05  WS-RUN-MM               PIC 9(2).
001660           05  WS-RUN-DASH-2           PIC X(01).
001670           05  WS-RUN-DD               PIC 9(2).
001680           05  FILLER                  PIC X(70).
001690
001700      *    SIX CONTROL TOTALS, KEPT AS A TABLE SO THE SUMMARY
001710      *    REPORT CAN BE WRITTEN BY ONE LOOPED PARAGRAPH.
001720       01  UA-SUMMARY-COUNTERS.
001730           05  TOTAL-ACCOUNTS          PIC 9(7) COMP.
001740           05  ACTIVE-COUNT            PIC 9(7) COMP.
001750           05  DISABLED-COUNT          PIC 9(7) COMP.
001760           05  INACTIVE-90D-COUNT      PIC 9(7) COMP.
001770           05  MISSING-DEPT-COUNT      PIC 9(7) COMP.
001780           05  ADMIN-COUNT             PIC 9(7) COMP.
001785           05  FILLER                  PIC X(02) VALUE SPACES.
001790       01  UA-SUMMARY-COUNTERS-TAB REDEFINES UA-SUMMARY-COUNTERS.
001800           05  UA-SUM-CTR              PIC 9(7) COMP
001810                                       OCCURS 6 TIMES.
001820
001830      *    REPORT-LINE LABELS, SAME ORDER AS THE COUNTER TABLE.
001840       01  WS-SUM-LABEL-TABLE.
001850           05  FILLER PIC X(30) VALUE "TOTAL ACCOUNTS".
001860           05  FILLER PIC X(30) VALUE "ACTIVE ACCOUNTS".
001870           05  FILLER PIC X(30) VALUE "DISABLED ACCOUNTS".
001880           05  FILLER PIC X(30) VALUE "INACTIVE OVER 90 DAYS".
001890           05  FILLER PIC X(30) VALUE "MISSING DEPARTMENT".
001900           05  FILLER PIC X(30) VALUE "ADMINISTRATOR ACCOUNTS".
001910       01  WS-SUM-LABEL-TAB REDEFINES WS-SUM-LABEL-TABLE.
001920           05  WS-SUM-LABEL-ENTRY      PIC X(30)
001930                                       OCCURS 6 TIMES.
001940
001950       01  WS-TITLE-LINE.
001960           05  FILLER   PIC X(19) VALUE "USER ACCOUNT REPORT".
001970           05  FILLER   PIC X(61) VALUE SPACES.
001980
001990       01  WS-SEP-LINE.
002000           05  FILLER   PIC X(20) VALUE ALL "-".
002010           05  FILLER   PIC X(60) VALUE SPACES.
002020
002030       01  WS-SUMMARY-LINE.
002040           05  WS-SUM-LABEL            PIC X(30) VALUE SPACES.
002050           05  FILLER                  PIC X(02) VALUE ": ".
002060           05  WS-SUM-VALUE            PIC X(10) VALUE SPACES.
002070           05  FILLER                  PIC X(38) VALUE SPACES.
002080
002090       01  MISC-WS-FLDS.
002100           05  WS-STATUS-UC            PIC X(10).
002110           05  WS-ADMIN-UC             PIC X(05).
002120           05  WS-SUM-VALUE-EDIT       PIC ZZZZZZ9.
002130           05  WS-SUM-IDX              PIC 9(02) COMP.
002135           05  FILLER                  PIC X(57) VALUE SPACES.
002140
002150       01  COUNTERS-AND-ACCUMULATORS.
002160           05  WS-RUN-DAY-NUMBER       PIC 9(8) COMP.
002170           05  WS-CUTOFF-DAY-NUMBER    PIC 9(8) COMP.
002180           05  WS-LAST-LOGIN-DAY-NUM   PIC 9(8) COMP.
002190           05  WS-DTEVAL-RETURN-CD     PIC S9(4) COMP.
002195           05  FILLER                  PIC X(68) VALUE SPACES.
002200
002210       01  FLAGS-AND-SWITCHES.
002220           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
002230               88  NO-MORE-DATA  VALUE "N".
002235           05  FILLER                  PIC X(79) VALUE SPACES.
002240
002250       COPY ABENDREC.
002260
002270       PROCEDURE DIVISION.
002280           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002290           PERFORM 100-MAINLINE THRU 100-EXIT
002300                   UNTIL NO-MORE-DATA.
002310           PERFORM 950-CLEANUP THRU 950-EXIT.
002320           MOVE +0 TO RETURN-CODE.
002330           GOBACK.
002340
002350       000-HOUSEKEEPING.
002360           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002370           DISPLAY "******** BEGIN JOB UAAUDIT ********".
002380           INITIALIZE UA-SUMMARY-COUNTERS.
002390           MOVE "Y" TO MORE-DATA-SW.
002400
002410           ACCEPT WS-RUN-DATE-CARD FROM SYSIN.
002420           IF WS-RUN-DATE-TEXT = SPACES
002430               MOVE "** MISSING RUN-DATE PARM CARD" TO
002440                    ABEND-REASON
002450               GO TO 1000-ABEND-RTN.
002460
002470           CALL "DTEVAL" USING WS-RUN-DATE-TEXT,
002480                                WS-RUN-DAY-NUMBER,
002490                                WS-DTEVAL-RETURN-CD.
002500           IF WS-DTEVAL-RETURN-CD < ZERO
002510               MOVE "** INVALID RUN-DATE PARM CARD" TO
002520                    ABEND-REASON
002530               MOVE WS-RUN-DATE-TEXT TO ACTUAL-VAL
002540               GO TO 1000-ABEND-RTN.
002550
002560           COMPUTE WS-CUTOFF-DAY-NUMBER =
002570               WS-RUN-DAY-NUMBER - 90.
002580
002590           IF TRACE-SW-ON
002600               DISPLAY "RUN-DATE DAY NUMBER : " WS-RUN-DAY-NUMBER
002610               DISPLAY "CUTOFF DAY NUMBER   : "
002620                       WS-CUTOFF-DAY-NUMBER.
002630
002640           PERFORM 800-OPEN-FILES THRU 800-EXIT.
002650           PERFORM 900-READ-ACCTIN THRU 900-EXIT.
002660           IF NO-MORE-DATA
002670               MOVE "** EMPTY ACCOUNT INPUT FILE" TO ABEND-REASON
002680               GO TO 1000-ABEND-RTN.
002690       000-EXIT.
002700           EXIT.
002710
002720       100-MAINLINE.
002730           MOVE "100-MAINLINE" TO PARA-NAME.
002740           PERFORM 300-CLASSIFY-ACCOUNT THRU 300-EXIT.
002750           PERFORM 700-WRITE-DETAIL THRU 700-EXIT.
002760           PERFORM 900-READ-ACCTIN THRU 900-EXIT.
002770       100-EXIT.
002780           EXIT.
002790
002800       300-CLASSIFY-ACCOUNT.
002810           MOVE "300-CLASSIFY-ACCOUNT" TO PARA-NAME.
002820           ADD +1 TO TOTAL-ACCOUNTS.
002830
002840           MOVE UA-UPN TO UD-UPN.
002850           MOVE UA-STATUS TO UD-STATUS, WS-STATUS-UC.
002860           INSPECT WS-STATUS-UC CONVERTING
002870               "abcdefghijklmnopqrstuvwxyz" TO
002880               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002890
002900           IF WS-STATUS-UC = "ACTIVE    "
002910               ADD +1 TO ACTIVE-COUNT
002920           ELSE
002930           IF WS-STATUS-UC = "DISABLED  "
002940               ADD +1 TO DISABLED-COUNT.
002950
002960           PERFORM 320-CHECK-DEPARTMENT THRU 320-EXIT.
002970           PERFORM 330-CHECK-ADMIN-FLAG THRU 330-EXIT.
002980           PERFORM 340-CHECK-INACTIVE THRU 340-EXIT.
002990       300-EXIT.
003000           EXIT.
003010
003020       320-CHECK-DEPARTMENT.
003030           MOVE "320-CHECK-DEPARTMENT" TO PARA-NAME.
003040           IF UA-DEPARTMENT = SPACES
003050               MOVE "(MISSING)" TO UD-DEPARTMENT
003060               MOVE "Y" TO UD-FLAG-NODEPT
003070               ADD +1 TO MISSING-DEPT-COUNT
003080           ELSE
003090               MOVE UA-DEPARTMENT TO UD-DEPARTMENT
003100               MOVE "N" TO UD-FLAG-NODEPT.
003110       320-EXIT.
003120           EXIT.
003130
003140       330-CHECK-ADMIN-FLAG.
003150           MOVE "330-CHECK-ADMIN-FLAG" TO PARA-NAME.
003160           MOVE UA-IS-ADMIN TO WS-ADMIN-UC.
003170           INSPECT WS-ADMIN-UC CONVERTING
003180               "abcdefghijklmnopqrstuvwxyz" TO
003190               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003200
003210           IF WS-ADMIN-UC = "TRUE " OR WS-ADMIN-UC = "1    "
003220                             OR WS-ADMIN-UC = "YES  "
003230               MOVE "Y" TO UD-IS-ADMIN
003240               ADD +1 TO ADMIN-COUNT
003250           ELSE
003260               MOVE "N" TO UD-IS-ADMIN.
003270       330-EXIT.
003280           EXIT.
003290
003300       340-CHECK-INACTIVE.
003310           MOVE "340-CHECK-INACTIVE" TO PARA-NAME.
003320           MOVE "N" TO UD-FLAG-INACTIVE.
003330
003340           IF UA-LAST-LOGIN = SPACES
003350               GO TO 340-EXIT.
003360
003370           IF WS-STATUS-UC = "DISABLED  "
003380               GO TO 340-EXIT.
003390
003400           CALL "DTEVAL" USING UA-LAST-LOGIN,
003410                                WS-LAST-LOGIN-DAY-NUM,
003420                                WS-DTEVAL-RETURN-CD.
003430           IF WS-DTEVAL-RETURN-CD < ZERO
003440               GO TO 340-EXIT.
003450
003460           IF WS-LAST-LOGIN-DAY-NUM < WS-CUTOFF-DAY-NUMBER
003470               MOVE "Y" TO UD-FLAG-INACTIVE
003480               ADD +1 TO INACTIVE-90D-COUNT.
003490       340-EXIT.
003500           EXIT.
003510
003520       700-WRITE-DETAIL.
003530           MOVE "700-WRITE-DETAIL" TO PARA-NAME.
003540           WRITE ACCTDET-REC FROM UA-DETAIL-RECORD.
003550       700-EXIT.
003560           EXIT.
003570
003580       800-OPEN-FILES.
003590           MOVE "800-OPEN-FILES" TO PARA-NAME.
003600           OPEN INPUT ACCTIN.
003610           OPEN OUTPUT ACCTDET, ACCTSUM, SYSOUT.
003620       800-EXIT.
003630           EXIT.
003640
003650       850-CLOSE-FILES.
003660           MOVE "850-CLOSE-FILES" TO PARA-NAME.
003670           CLOSE ACCTIN, ACCTDET, ACCTSUM, SYSOUT.
003680       850-EXIT.
003690           EXIT.
003700
003710       900-READ-ACCTIN.
003720           MOVE "900-READ-ACCTIN" TO PARA-NAME.
003730           READ ACCTIN INTO UA-ACCOUNT-RECORD
003740               AT END MOVE "N" TO MORE-DATA-SW
003750               GO TO 900-EXIT
003760           END-READ.
003770       900-EXIT.
003780           EXIT.
003790
003800       910-WRITE-TITLE.
003810           MOVE "910-WRITE-TITLE" TO PARA-NAME.
003820           WRITE ACCTSUM-REC FROM WS-TITLE-LINE.
003830           WRITE ACCTSUM-REC FROM WS-SEP-LINE.
003840       910-EXIT.
003850           EXIT.
003860
003870       920-WRITE-SUMMARY-LINE.
003880           MOVE "920-WRITE-SUMMARY-LINE" TO PARA-NAME.
003890           MOVE WS-SUM-LABEL-ENTRY(WS-SUM-IDX) TO WS-SUM-LABEL.
003900           MOVE UA-SUM-CTR(WS-SUM-IDX) TO WS-SUM-VALUE-EDIT.
003910           MOVE WS-SUM-VALUE-EDIT TO WS-SUM-VALUE.
003920           WRITE ACCTSUM-REC FROM WS-SUMMARY-LINE.
003930       920-EXIT.
003940           EXIT.
003950
003960       950-CLEANUP.
003970           MOVE "950-CLEANUP" TO PARA-NAME.
003980           PERFORM 910-WRITE-TITLE THRU 910-EXIT.
003990           PERFORM 920-WRITE-SUMMARY-LINE THRU 920-EXIT
004000               VARYING WS-SUM-IDX FROM 1 BY 1
004010               UNTIL WS-SUM-IDX > 6.
004020
004030           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004040
004050           DISPLAY "** ACCOUNTS READ **".
004060           DISPLAY TOTAL-ACCOUNTS.
004070           DISPLAY "******** NORMAL END OF JOB UAAUDIT ********".
004080       950-EXIT.
004090           EXIT.
004100
004110       1000-ABEND-RTN.
004120           WRITE SYSOUT-REC FROM ABEND-REC.
004130           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004140           DISPLAY "*** ABNORMAL END OF JOB-UAAUDIT ***" UPON
004150               CONSOLE.
004160           DIVIDE ZERO-VAL INTO ONE-VAL.
