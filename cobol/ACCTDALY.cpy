000010******************************************************************
000020*    ACCTDALY                                                    *
000030*    USER-ACCOUNT-AUDIT RECORD LAYOUTS - DIRECTORY-SERVICE        *
000040*    ACCOUNT EXTRACT (INPUT) AND THE DETAIL OUTPUT THE NIGHTLY    *
000050*    AUDIT WRITES BACK FOR EVERY ACCOUNT IT READS.                *
000060*    COPY'D BY UAAUDIT IN WORKING-STORAGE - THE FD RECORDS        *
000070*    THEMSELVES STAY PIC X(n) AND GET READ/WRITTEN INTO/FROM      *
000080*    THESE STRUCTURED GROUPS, SHOP-STANDARD PRACTICE.             *
000090******************************************************************
000100* 11/03/95 RMV  ORIGINAL CUT FOR THE OVERNIGHT ACCOUNT REVIEW.    *
000110* 04/18/99 KD   Y2K PASS - UA-LAST-LOGIN IS TEXT YYYY-MM-DD,      *
000120*               ALREADY 4-DIGIT YEAR, NO CHANGE NEEDED.           *
000130* 02/09/01 PJH  ADDED UD-FLAG-NODEPT TO THE DETAIL REC SO THE     *
000140*               HELP DESK DOESN'T HAVE TO RE-DERIVE IT.           *
000150******************************************************************
000160*    UA-ACCOUNT-RECORD - ONE PER DIRECTORY-SERVICE ACCOUNT,
000170*    ARRIVAL ORDER, NO KEY.  THE EXTRACT FILE ITSELF IS 80 BYTES,
000180*    FIELDS PACKED EDGE TO EDGE - THE TRAILING FILLER BELOW IS
000185*    THIS COPY'S OWN PAD, NOT PART OF THE INPUT RECORD.
000190  01  UA-ACCOUNT-RECORD.
000200      05  UA-UPN                      PIC X(40).
000210      05  UA-STATUS                   PIC X(10).
000220      05  UA-DEPARTMENT               PIC X(15).
000230      05  UA-IS-ADMIN                 PIC X(05).
000240      05  UA-LAST-LOGIN               PIC X(10).
000245      05  FILLER                      PIC X(05) VALUE SPACES.
000250*
000260*    UA-DETAIL-RECORD - ONE PER ACCOUNT READ, WRITTEN TO THE
000270*    DETAIL OUTPUT FILE REGARDLESS OF HOW THE ACCOUNT CLASSIFIES.
000280  01  UA-DETAIL-RECORD.
000290      05  UD-UPN                      PIC X(40).
000300      05  UD-STATUS                   PIC X(10).
000310      05  UD-DEPARTMENT               PIC X(15).
000320      05  UD-IS-ADMIN                 PIC X(01).
000330      05  UD-FLAG-INACTIVE            PIC X(01).
000340      05  UD-FLAG-NODEPT              PIC X(01).
000350      05  FILLER                      PIC X(12) VALUE SPACES.
