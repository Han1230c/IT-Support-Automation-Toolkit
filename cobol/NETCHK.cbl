000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  NETCHK.
000120       AUTHOR. RANDY VOSS.
000130       INSTALLATION. COBOL DEV CENTER.
000140       DATE-WRITTEN. 11/03/95.
000150       DATE-COMPILED. 11/03/95.
000160       SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          NETWORK-DIAGNOSIS CHECK.  READS THE PROBE-RESULT
000220*          FILE LEFT BY THE NETWORK-POLLING JOB - ONE RECORD
000230*          PER DNS-SERVER, NAME-RESOLUTION OR HTTP PROBE - AND
000240*          BOILS THEM DOWN TO A SINGLE DIAGNOSIS LINE FOR THE
000250*          HELP DESK'S FIRST-CALL SCRIPT.
000260*
000270*          THIS JOB NEVER OPENS A SOCKET.  IT ONLY GRADES THE
000280*          PROBE RESULTS THE POLLING JOB ALREADY COLLECTED.
000290*
000300******************************************************************
000310
000320             PROBE INPUT         -   DDS0003.PROBESIN
000330
000340             NETWORK REPORT      -   DDS0003.NETRPT
000350
000360             DUMP FILE           -   SYSOUT
000370
000380******************************************************************
000390*    CHANGE LOG                                                  *
000400******************************************************************
000410* 11/03/95 RMV  ORIGINAL CUT - ADAPTED OUT OF THE PATIENT-SEARCH *
000420*               TABLE-LOAD SKELETON, CHASE-64, HELP DESK WANTED  *
000430*               ONE LINE THAT TOLD THEM WHERE TO START LOOKING.  *
000440* 01/22/96 RMV  DIAGNOSIS PRIORITY LADDER ADDED - CHASE-90,       *
000450*               REPORT USED TO LIST EVERY FAILING PROBE AND THE  *
000460*               HELP DESK DIDN'T KNOW WHICH ONE TO CHASE FIRST.  *
000470* 07/22/97 RMV  A PROBE TYPE WITH NO RECORDS NOW COUNTS AS        *
000480*               FAILED RATHER THAN BEING SKIPPED - CHASE-103,    *
000490*               A DROPPED DNSS FEED WAS READING AS "ALL CLEAR".  *
000500* 09/30/98 KD   Y2K REVIEW - NO DATE FIELDS IN THIS JOB.          *
000510*               SIGNED OFF FOR 2000.                             *
000520* 02/09/01 PJH  PER-PROBE STATUS LINES NOW GROUPED BY PROBE       *
000530*               TYPE INSTEAD OF ARRIVAL ORDER - CHASE-141,        *
000540*               MIXED-ORDER EXTRACT WAS CONFUSING THE READERS.   *
000550******************************************************************
000560
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SOURCE-COMPUTER. IBM-390.
000600       OBJECT-COMPUTER. IBM-390.
000610       SPECIAL-NAMES.
000620           C01 IS TOP-OF-FORM
000630           UPSI-0 ON STATUS IS TRACE-SW-ON
000640                  OFF STATUS IS TRACE-SW-OFF.
000650
000660       INPUT-OUTPUT SECTION.
000670       FILE-CONTROL.
000680           SELECT SYSOUT
000690           ASSIGN TO UT-S-SYSOUT
000700             ORGANIZATION IS SEQUENTIAL.
000710
000720           SELECT PROBESIN
000730           ASSIGN TO UT-S-PROBESIN
000740             ACCESS MODE IS SEQUENTIAL
000750             FILE STATUS IS PFCODE.
000760
000770           SELECT NETRPT
000780           ASSIGN TO UT-S-NETRPT
000790             ACCESS MODE IS SEQUENTIAL
000800             FILE STATUS IS RFCODE.
000810
000820       DATA DIVISION.
000830       FILE SECTION.
000840       FD  SYSOUT
000850           RECORDING MODE IS F
000860           LABEL RECORDS ARE STANDARD
000870           RECORD CONTAINS 80 CHARACTERS
000880           BLOCK CONTAINS 0 RECORDS
000890           DATA RECORD IS SYSOUT-REC.
000900       01  SYSOUT-REC  PIC X(80).
000910
000920      ****** PROBE RESULTS, ARRIVAL ORDER, ZERO TO MANY - WE
000930      ****** TABLE-LOAD THEM ONCE SO EACH TYPE CAN BE GROUPED
000940      ****** ON THE REPORT WITHOUT A SORT STEP.
000950       FD  PROBESIN
000960           RECORDING MODE IS F
000970           LABEL RECORDS ARE STANDARD
000980           RECORD CONTAINS 50 CHARACTERS
000990           BLOCK CONTAINS 0 RECORDS
001000           DATA RECORD IS PROBES-IN-REC.
001010       01  PROBES-IN-REC  PIC X(50).
001020
001030       FD  NETRPT
001040           RECORDING MODE IS F
001050           LABEL RECORDS ARE STANDARD
001060           RECORD CONTAINS 80 CHARACTERS
001070           BLOCK CONTAINS 0 RECORDS
001080           DATA RECORD IS NETRPT-REC.
001090       01  NETRPT-REC  PIC X(80).
001100
001110       WORKING-STORAGE SECTION.
001120
001130       01  FILE-STATUS-CODES.
001140           05  PFCODE                  PIC X(2).
001150               88  CODE-READ-P   VALUE SPACES.
001160           05  RFCODE                  PIC X(2).
001170               88  CODE-WRITE-R  VALUE SPACES.
001175           05  FILLER                  PIC X(76) VALUE SPACES.
001180
001190      ** PROBE RECORD LAYOUT
001200       COPY NETPROBE.
001210
001220      *    PROBE TABLE - LOADED ONCE FROM PROBESIN, THEN WALKED
001230      *    THREE TIMES (ONCE PER PROBE TYPE) SO THE REPORT CAN
001240      *    GROUP BY TYPE WITHOUT A SORT STEP.
001250       01  WS-PROBE-TABLE-CTL.
001260           05  WS-PROBE-COUNT          PIC 9(04) COMP.
001265           05  FILLER                  PIC X(01) VALUE SPACES.
001270       01  WS-PROBE-TABLE.
001280           05  WS-PROBE-ENTRY OCCURS 500 TIMES
001290                   INDEXED BY WS-PROBE-IDX.
001300               10  WS-TBL-TYPE         PIC X(04).
001310               10  WS-TBL-TARGET       PIC X(30).
001320               10  WS-TBL-PORT         PIC 9(05).
001330               10  WS-TBL-RESULT       PIC X(01).
001335               10  FILLER              PIC X(01) VALUE SPACES.
001340       01  WS-PROBE-TABLE-REDEF REDEFINES WS-PROBE-TABLE.
001350           05  WS-TBL-FLAT-ENTRY PIC X(41) OCCURS 500 TIMES.
001360
001370      *    THREE TYPE-REACHABILITY AGGREGATES, OR'D ACROSS EVERY
001380      *    PROBE OF THAT TYPE.
001390       01  WS-AGGREGATE-FLAGS.
001400           05  WS-DNS-SERVERS-SW       PIC X(01) VALUE "N".
001410               88  WS-DNS-SERVERS-REACHABLE VALUE "Y".
001420           05  WS-DNS-RESOLVING-SW     PIC X(01) VALUE "N".
001430               88  WS-DNS-RESOLVING    VALUE "Y".
001440           05  WS-HTTP-WORKING-SW      PIC X(01) VALUE "N".
001450               88  WS-HTTP-WORKING     VALUE "Y".
001455           05  FILLER                  PIC X(01) VALUE SPACES.
001460       01  WS-AGGREGATE-FLAGS-REDEF REDEFINES WS-AGGREGATE-FLAGS.
001470           05  WS-AGGREGATE-ENTRY PIC X(01) OCCURS 3 TIMES.
001480
001490      *    REPORT LINE WORK AREAS.
001500       01  WS-HDR-LINE.
001510           05  FILLER PIC X(30) VALUE ALL "=".
001520           05  FILLER PIC X(50) VALUE SPACES.
001530       01  WS-TEXT-LINE                PIC X(80).
001540
001550       01  WS-PROBE-LINE.
001560           05  FILLER                  PIC X(02) VALUE "  ".
001570           05  PL-TARGET               PIC X(30).
001580           05  FILLER                  PIC X(02) VALUE ": ".
001590           05  PL-PORT                 PIC X(05).
001600           05  FILLER                  PIC X(01) VALUE SPACES.
001610           05  PL-STATUS               PIC X(04).
001620           05  FILLER                  PIC X(36) VALUE SPACES.
001630       01  WS-PROBE-LINE-EDIT REDEFINES WS-PROBE-LINE.
001640           05  FILLER                  PIC X(32).
001650           05  PLE-PORT-NUM            PIC ZZZZ9.
001660           05  FILLER                  PIC X(43).
001670
001680       01  WS-EDIT-FLDS.
001690           05  WS-PORT-EDIT            PIC ZZZZ9.
001695           05  FILLER                  PIC X(75) VALUE SPACES.
001700
001710       01  MISC-WS-FLDS.
001720           05  WS-DIAG-TEXT            PIC X(60).
001730           05  WS-RECO-TEXT            PIC X(60).
001740           05  WS-RECO-PRESENT-SW      PIC X(01) VALUE "N".
001750               88  WS-RECO-PRESENT     VALUE "Y".
001755           05  FILLER                  PIC X(79) VALUE SPACES.
001760
001770       01  FLAGS-AND-SWITCHES.
001780           05  MORE-PROBES-SW          PIC X(01) VALUE "Y".
001790               88  NO-MORE-PROBES VALUE "N".
001795           05  FILLER                  PIC X(79) VALUE SPACES.
001800
001810       COPY ABENDREC.
001820
001830       PROCEDURE DIVISION.
001840           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001850           PERFORM 100-LOAD-PROBE-TABLE THRU 100-EXIT
001860               UNTIL NO-MORE-PROBES.
001870           PERFORM 500-BUILD-AGGREGATES THRU 500-EXIT.
001880           PERFORM 700-WRITE-HEADER THRU 700-EXIT.
001890           PERFORM 720-WRITE-PROBE-GROUP THRU 720-EXIT.
001900           PERFORM 800-DIAGNOSE THRU 800-EXIT.
001910           PERFORM 950-CLEANUP THRU 950-EXIT.
001920           MOVE +0 TO RETURN-CODE.
001930           GOBACK.
001940
001950       000-HOUSEKEEPING.
001960           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001970           DISPLAY "******** BEGIN JOB NETCHK ********".
001980           MOVE ZERO TO WS-PROBE-COUNT.
001990           MOVE "Y" TO MORE-PROBES-SW.
002000           PERFORM 810-OPEN-FILES THRU 810-EXIT.
002010           PERFORM 900-READ-PROBESIN THRU 900-EXIT.
002020       000-EXIT.
002030           EXIT.
002040
002050       100-LOAD-PROBE-TABLE.
002060           MOVE "100-LOAD-PROBE-TABLE" TO PARA-NAME.
002070           ADD +1 TO WS-PROBE-COUNT.
002080           SET WS-PROBE-IDX TO WS-PROBE-COUNT.
002090           MOVE NP-PROBE-TYPE TO WS-TBL-TYPE(WS-PROBE-IDX).
002100           MOVE NP-TARGET     TO WS-TBL-TARGET(WS-PROBE-IDX).
002110           MOVE NP-PORT       TO WS-TBL-PORT(WS-PROBE-IDX).
002120           MOVE NP-RESULT     TO WS-TBL-RESULT(WS-PROBE-IDX).
002130           PERFORM 900-READ-PROBESIN THRU 900-EXIT.
002140       100-EXIT.
002150           EXIT.
002160
002170       500-BUILD-AGGREGATES.
002180           MOVE "500-BUILD-AGGREGATES" TO PARA-NAME.
002190           IF WS-PROBE-COUNT = ZERO
002200               GO TO 500-EXIT.
002210           PERFORM 510-CHECK-ONE-PROBE THRU 510-EXIT
002220               VARYING WS-PROBE-IDX FROM 1 BY 1
002230               UNTIL WS-PROBE-IDX > WS-PROBE-COUNT.
002240       500-EXIT.
002250           EXIT.
002260
002270       510-CHECK-ONE-PROBE.
002280           MOVE "510-CHECK-ONE-PROBE" TO PARA-NAME.
002290           IF WS-TBL-RESULT(WS-PROBE-IDX) = "Y"
002300               IF WS-TBL-TYPE(WS-PROBE-IDX) = "DNSS"
002310                   MOVE "Y" TO WS-DNS-SERVERS-SW
002320               ELSE
002330               IF WS-TBL-TYPE(WS-PROBE-IDX) = "RESV"
002340                   MOVE "Y" TO WS-DNS-RESOLVING-SW
002350               ELSE
002360               IF WS-TBL-TYPE(WS-PROBE-IDX) = "HTTP"
002370                   MOVE "Y" TO WS-HTTP-WORKING-SW.
002380       510-EXIT.
002390           EXIT.
002400
002410       700-WRITE-HEADER.
002420           MOVE "700-WRITE-HEADER" TO PARA-NAME.
002430           WRITE NETRPT-REC FROM WS-HDR-LINE.
002440           MOVE SPACES TO WS-TEXT-LINE.
002450           MOVE "NETWORK DIAGNOSIS REPORT" TO WS-TEXT-LINE.
002460           WRITE NETRPT-REC FROM WS-TEXT-LINE.
002470           WRITE NETRPT-REC FROM WS-HDR-LINE.
002480       700-EXIT.
002490           EXIT.
002500
002510       720-WRITE-PROBE-GROUP.
002520           MOVE "720-WRITE-PROBE-GROUP" TO PARA-NAME.
002530           MOVE SPACES TO WS-TEXT-LINE.
002540           MOVE "DNS servers:" TO WS-TEXT-LINE.
002550           WRITE NETRPT-REC FROM WS-TEXT-LINE.
002560           PERFORM 725-WRITE-TYPE-LINES THRU 725-EXIT
002570               VARYING WS-PROBE-IDX FROM 1 BY 1
002580               UNTIL WS-PROBE-IDX > WS-PROBE-COUNT.
002600
002610           MOVE SPACES TO WS-TEXT-LINE.
002620           MOVE "Name resolution:" TO WS-TEXT-LINE.
002630           WRITE NETRPT-REC FROM WS-TEXT-LINE.
002640           PERFORM 726-WRITE-TYPE-LINES THRU 726-EXIT
002650               VARYING WS-PROBE-IDX FROM 1 BY 1
002660               UNTIL WS-PROBE-IDX > WS-PROBE-COUNT.
002680
002690           MOVE SPACES TO WS-TEXT-LINE.
002700           MOVE "HTTP connectivity:" TO WS-TEXT-LINE.
002710           WRITE NETRPT-REC FROM WS-TEXT-LINE.
002720           PERFORM 727-WRITE-TYPE-LINES THRU 727-EXIT
002730               VARYING WS-PROBE-IDX FROM 1 BY 1
002740               UNTIL WS-PROBE-IDX > WS-PROBE-COUNT.
002760       720-EXIT.
002770           EXIT.
002780
002790       725-WRITE-TYPE-LINES.
002800           MOVE "725-WRITE-TYPE-LINES" TO PARA-NAME.
002810           IF WS-PROBE-COUNT = ZERO
002820               GO TO 725-EXIT.
002830           IF WS-TBL-TYPE(WS-PROBE-IDX) = "DNSS"
002840               PERFORM 730-WRITE-ONE-PROBE-LINE THRU 730-EXIT.
002850       725-EXIT.
002860           EXIT.
002870
002880       726-WRITE-TYPE-LINES.
002890           MOVE "726-WRITE-TYPE-LINES" TO PARA-NAME.
002900           IF WS-PROBE-COUNT = ZERO
002910               GO TO 726-EXIT.
002920           IF WS-TBL-TYPE(WS-PROBE-IDX) = "RESV"
002930               PERFORM 730-WRITE-ONE-PROBE-LINE THRU 730-EXIT.
002935       726-EXIT.
002940           EXIT.
002950
002960       727-WRITE-TYPE-LINES.
002970           MOVE "727-WRITE-TYPE-LINES" TO PARA-NAME.
002980           IF WS-PROBE-COUNT = ZERO
002990               GO TO 727-EXIT.
003000           IF WS-TBL-TYPE(WS-PROBE-IDX) = "HTTP"
003010               PERFORM 730-WRITE-ONE-PROBE-LINE THRU 730-EXIT.
003020       727-EXIT.
003030           EXIT.
003040
003050       730-WRITE-ONE-PROBE-LINE.
003060           MOVE "730-WRITE-ONE-PROBE-LINE" TO PARA-NAME.
003070           MOVE WS-TBL-TARGET(WS-PROBE-IDX) TO PL-TARGET.
003080           MOVE WS-TBL-PORT(WS-PROBE-IDX)   TO WS-PORT-EDIT.
003090           MOVE WS-PORT-EDIT TO PL-PORT.
003100           IF WS-TBL-RESULT(WS-PROBE-IDX) = "Y"
003110               MOVE "OK  " TO PL-STATUS
003120           ELSE
003130               MOVE "FAIL" TO PL-STATUS.
003140           WRITE NETRPT-REC FROM WS-PROBE-LINE.
003150       730-EXIT.
003160           EXIT.
003170
003180       800-DIAGNOSE.
003190           MOVE "800-DIAGNOSE" TO PARA-NAME.
003200           MOVE SPACES TO WS-DIAG-TEXT, WS-RECO-TEXT.
003210           MOVE "N" TO WS-RECO-PRESENT-SW.
003220
003230           IF WS-DNS-SERVERS-REACHABLE AND WS-DNS-RESOLVING
003240                                       AND WS-HTTP-WORKING
003250               MOVE "Internet connection is working normally"
003260                 TO WS-DIAG-TEXT
003270           ELSE
003280           IF NOT WS-DNS-SERVERS-REACHABLE
003290               MOVE
003291            "DNS servers unreachable - Check network connection"
003292                 TO WS-DIAG-TEXT
003300               MOVE
003301            "Verify physical connection and IP configuration"
003302                 TO WS-RECO-TEXT
003330               MOVE "Y" TO WS-RECO-PRESENT-SW
003340           ELSE
003350           IF NOT WS-DNS-RESOLVING
003360               MOVE
003361            "DNS resolution failing - DNS configuration issue"
003362                 TO WS-DIAG-TEXT
003380               MOVE "Check DNS settings, try flushing DNS cache"
003390                 TO WS-RECO-TEXT
003400               MOVE "Y" TO WS-RECO-PRESENT-SW
003410           ELSE
003420           IF NOT WS-HTTP-WORKING
003430               MOVE
003431            "HTTP/HTTPS blocked - Possible firewall issue"
003432                 TO WS-DIAG-TEXT
003450               MOVE "Check firewall and proxy settings"
003460                 TO WS-RECO-TEXT
003470               MOVE "Y" TO WS-RECO-PRESENT-SW.
003480
003490           PERFORM 860-WRITE-DIAGNOSIS THRU 860-EXIT.
003500       800-EXIT.
003510           EXIT.
003520
003530       860-WRITE-DIAGNOSIS.
003540           MOVE "860-WRITE-DIAGNOSIS" TO PARA-NAME.
003550           WRITE NETRPT-REC FROM WS-HDR-LINE.
003560           MOVE SPACES TO WS-TEXT-LINE.
003570           MOVE "DIAGNOSIS:" TO WS-TEXT-LINE.
003580           WRITE NETRPT-REC FROM WS-TEXT-LINE.
003590           MOVE SPACES TO WS-TEXT-LINE.
003600           MOVE WS-DIAG-TEXT TO WS-TEXT-LINE.
003610           WRITE NETRPT-REC FROM WS-TEXT-LINE.
003620           IF WS-RECO-PRESENT
003630               MOVE SPACES TO WS-TEXT-LINE
003640               MOVE WS-RECO-TEXT TO WS-TEXT-LINE
003650               WRITE NETRPT-REC FROM WS-TEXT-LINE.
003660           WRITE NETRPT-REC FROM WS-HDR-LINE.
003670       860-EXIT.
003680           EXIT.
003690
003700       810-OPEN-FILES.
003710           MOVE "810-OPEN-FILES" TO PARA-NAME.
003720           OPEN INPUT PROBESIN.
003730           OPEN OUTPUT NETRPT, SYSOUT.
003740       810-EXIT.
003750           EXIT.
003760
003770       850-CLOSE-FILES.
003780           MOVE "850-CLOSE-FILES" TO PARA-NAME.
003790           CLOSE PROBESIN, NETRPT, SYSOUT.
003800       850-EXIT.
003810           EXIT.
003820
003830       900-READ-PROBESIN.
003840           MOVE "900-READ-PROBESIN" TO PARA-NAME.
003850           READ PROBESIN INTO NW-PROBE-RECORD
003860               AT END MOVE "N" TO MORE-PROBES-SW
003870               GO TO 900-EXIT
003880           END-READ.
003890       900-EXIT.
003900           EXIT.
003910
003920       950-CLEANUP.
003930           MOVE "950-CLEANUP" TO PARA-NAME.
003940           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003950           DISPLAY "** PROBES READ **".
003960           DISPLAY WS-PROBE-COUNT.
003970           DISPLAY "******** NORMAL END OF JOB NETCHK ********".
003980       950-EXIT.
003990           EXIT.
004000
004010       1000-ABEND-RTN.
004020           WRITE SYSOUT-REC FROM ABEND-REC.
004030           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004040           DISPLAY "*** ABNORMAL END OF JOB-NETCHK ***" UPON
004050               CONSOLE.
004060           DIVIDE ZERO-VAL INTO ONE-VAL.
