000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  HLTHCHK.
000120       AUTHOR. RANDY VOSS.
000130       INSTALLATION. COBOL DEV CENTER.
000140       DATE-WRITTEN. 11/03/95.
000150       DATE-COMPILED. 11/03/95.
000160       SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          NIGHTLY SYSTEM-HEALTH CHECK.  READS ONE TELEMETRY
000220*          SNAPSHOT RECORD FOR THE HOST, FOLLOWED BY ITS
000230*          PER-DISK USAGE RECORDS, APPLIES THE CPU/MEMORY/
000240*          DISK/NETWORK THRESHOLD RULES, AND PRODUCES THE
000250*          HEALTH REPORT THE OPERATIONS DESK READS AT SHIFT
000260*          CHANGE.
000270*
000280*          THIS JOB DOES NOT SAMPLE CPU, MEMORY OR DISK USAGE
000290*          ITSELF.  THE TELEMETRY-GATHERING JOB DROPS THE
000300*          SNAPSHOT FILES, WE ONLY GRADE THEM AGAINST THE
000310*          THRESHOLDS.
000320*
000330******************************************************************
000340
000350             METRICS INPUT       -   DDS0002.METRICSIN
000360
000370             DISK INPUT          -   DDS0002.DISKIN
000380
000390             HEALTH REPORT       -   DDS0002.HEALTH
000400
000410             SYSIN PARM CARD     -   CPU-THR COLS 1-3,
000420                                     MEM-THR COLS 4-6,
000430                                     DISK-THR COLS 7-9,
000440                                     ZERO-FILLED IF DEFAULTS
000450                                     ARE WANTED
000460
000470             DUMP FILE           -   SYSOUT
000480
000490******************************************************************
000500*    CHANGE LOG                                                  *
000510******************************************************************
000520* 11/03/95 RMV  ORIGINAL CUT - GREW OUT OF THE PATIENT DAILY      *
000530*               UPDATE SKELETON, CHASE-63, OPS WANTED ONE        *
000540*               REPORT INSTEAD OF WATCHING FOUR CONSOLES.        *
000550* 01/22/96 RMV  DISK-THRESHOLD LOOP NOW READS AS MANY DISK        *
000560*               RECORDS AS ARE PRESENT - CHASE-89, ORIGINAL CUT  *
000570*               ASSUMED EXACTLY FOUR DRIVES PER HOST.            *
000580* 07/22/97 RMV  ADDED THE PING LINE TO THE NETWORK SECTION -      *
000590*               CHASE-102, DNS-UP/ICMP-DOWN HOSTS WERE PASSING   *
000600*               THE CHECK WHEN THEY SHOULDN'T HAVE.              *
000610* 09/30/98 KD   Y2K REVIEW - NO DATE FIELDS IN THIS JOB.          *
000620*               SIGNED OFF FOR 2000.                             *
000630* 02/09/01 PJH  THRESHOLDS NOW COME IN ON THE SYSIN CARD WITH     *
000640*               85/85/90 DEFAULTS - CHASE-139, THE DATA CENTER    *
000650*               WANTED A TIGHTER DISK THRESHOLD ON WEEKENDS       *
000660*               WITHOUT A RECOMPILE.                             *
000670* 06/02/03 PJH  RECOMMENDATIONS NOW BUILT IN A TABLE SO THE       *
000680*               "SYSTEM IS RUNNING NORMALLY" DEFAULT IS ONE       *
000690*               PARAGRAPH INSTEAD OF A SWITCH PER RULE -          *
000700*               CHASE-167.                                       *
000705* 04/11/06 RMV  DISK LINE WAS PRINTING THE USED-PCT AND FREE-GB    *
000706*               NUMBERS WITH NO UNITS ON THEM - CHASE-181, HELP    *
000707*               DESK COULDN'T TELL PERCENT FROM GIGABYTES AT A     *
000708*               GLANCE.  "%" AND "GB" NOW BUILT INTO WS-DISK-LINE. *
000710******************************************************************
000720
000730       ENVIRONMENT DIVISION.
000740       CONFIGURATION SECTION.
000750       SOURCE-COMPUTER. IBM-390.
000760       OBJECT-COMPUTER. IBM-390.
000770       SPECIAL-NAMES.
000780           C01 IS TOP-OF-FORM
000790           UPSI-0 ON STATUS IS TRACE-SW-ON
000800                  OFF STATUS IS TRACE-SW-OFF.
000810
000820       INPUT-OUTPUT SECTION.
000830       FILE-CONTROL.
000840           SELECT SYSOUT
000850           ASSIGN TO UT-S-SYSOUT
000860             ORGANIZATION IS SEQUENTIAL.
000870
000880           SELECT METRICSIN
000890           ASSIGN TO UT-S-METRICSIN
000900             ACCESS MODE IS SEQUENTIAL
000910             FILE STATUS IS MFCODE.
000920
000930           SELECT DISKIN
000940           ASSIGN TO UT-S-DISKIN
000950             ACCESS MODE IS SEQUENTIAL
000960             FILE STATUS IS DFCODE.
000970
000980           SELECT HEALTH
000990           ASSIGN TO UT-S-HEALTH
001000             ACCESS MODE IS SEQUENTIAL
001010             FILE STATUS IS HFCODE.
001020
001030       DATA DIVISION.
001040       FILE SECTION.
001050       FD  SYSOUT
001060           RECORDING MODE IS F
001070           LABEL RECORDS ARE STANDARD
001080           RECORD CONTAINS 80 CHARACTERS
001090           BLOCK CONTAINS 0 RECORDS
001100           DATA RECORD IS SYSOUT-REC.
001110       01  SYSOUT-REC  PIC X(80).
001120
001130      ****** EXACTLY ONE SNAPSHOT RECORD - THE TELEMETRY JOB
001140      ****** WRITES ONE HOST PER RUN OF THIS CHECK.
001150       FD  METRICSIN
001160           RECORDING MODE IS F
001170           LABEL RECORDS ARE STANDARD
001180           RECORD CONTAINS 80 CHARACTERS
001190           BLOCK CONTAINS 0 RECORDS
001200           DATA RECORD IS METRICS-IN-REC.
001210       01  METRICS-IN-REC  PIC X(80).
001220
001230      ****** ARRIVAL-ORDER DISK RECORDS, ZERO TO MANY.
001240       FD  DISKIN
001250           RECORDING MODE IS F
001260           LABEL RECORDS ARE STANDARD
001270           RECORD CONTAINS 60 CHARACTERS
001280           BLOCK CONTAINS 0 RECORDS
001290           DATA RECORD IS DISK-IN-REC.
001300       01  DISK-IN-REC  PIC X(60).
001310
001320       FD  HEALTH
001330           RECORDING MODE IS F
001340           LABEL RECORDS ARE STANDARD
001350           RECORD CONTAINS 80 CHARACTERS
001360           BLOCK CONTAINS 0 RECORDS
001370           DATA RECORD IS HEALTH-REC.
001380       01  HEALTH-REC  PIC X(80).
001390
001400       WORKING-STORAGE SECTION.
001410
001420       01  FILE-STATUS-CODES.
001430           05  MFCODE                  PIC X(2).
001440               88  CODE-READ-M   VALUE SPACES.
001450           05  DFCODE                  PIC X(2).
001460               88  CODE-READ-D   VALUE SPACES.
001470           05  HFCODE                  PIC X(2).
001480               88  CODE-WRITE-H  VALUE SPACES.
001485           05  FILLER                  PIC X(74) VALUE SPACES.
001490
001500      ** TELEMETRY SNAPSHOT AND DISK RECORD LAYOUTS
001510       COPY HLTHSNAP.
001520
001530      *    THRESHOLD PARAMETER CARD - READ ONCE AT START OF JOB.
001540      *    ZERO IN ANY FIELD MEANS "USE THE SHOP DEFAULT".
001550       01  WS-THRESHOLD-CARD.
001560           05  WS-CARD-CPU-THR         PIC X(03).
001570           05  WS-CARD-MEM-THR         PIC X(03).
001580           05  WS-CARD-DISK-THR        PIC X(03).
001590           05  FILLER                  PIC X(71) VALUE SPACES.
001600       01  WS-THRESHOLD-CARD-PARTS REDEFINES WS-THRESHOLD-CARD.
001610           05  WS-NUM-CPU-THR          PIC 9(03).
001620           05  WS-NUM-MEM-THR          PIC 9(03).
001630           05  WS-NUM-DISK-THR         PIC 9(03).
001640           05  FILLER                  PIC X(71).
001650
001660       01  WS-ACTIVE-THRESHOLDS.
001670           05  WS-CPU-THR              PIC 9(03) COMP.
001680           05  WS-MEM-THR              PIC 9(03) COMP.
001690           05  WS-DISK-THR             PIC 9(03) COMP.
001695           05  FILLER                  PIC X(77) VALUE SPACES.
001700
001710       01  WS-RECOMMENDATION-COUNT     PIC 9(02) COMP.
001720       01  WS-RECOMMENDATION-TABLE.
001730           05  WS-RECOMMENDATION-ENTRY PIC X(60)
001740                                       OCCURS 20 TIMES.
001745           05  FILLER                  PIC X(40) VALUE SPACES.
001750       01  WS-REC-IDX                  PIC 9(02) COMP.
001760
001770      *    REPORT LINE WORK AREAS.
001780       01  WS-HDR-LINE.
001790           05  FILLER PIC X(30) VALUE ALL "=".
001800           05  FILLER PIC X(50) VALUE SPACES.
001810       01  WS-TITLE-LINE.
001820           05  FILLER PIC X(26) VALUE
001830                       "SYSTEM HEALTH CHECK REPORT".
001840           05  FILLER PIC X(54) VALUE SPACES.
001850
001860       01  WS-TEXT-LINE                PIC X(80).
001870
001880       01  WS-DISK-LINE.
001890           05  FILLER                  PIC X(02) VALUE "  ".
001900           05  DL-MOUNTPOINT           PIC X(20).
001910           05  FILLER                  PIC X(02) VALUE ": ".
001920           05  DL-USED-PCT             PIC X(05).
001922           05  FILLER                  PIC X(01) VALUE "%".
001930           05  FILLER                  PIC X(03) VALUE " | ".
001940           05  DL-FREE-GB              PIC X(09).
001942           05  FILLER                  PIC X(03) VALUE " GB".
001960           05  FILLER                  PIC X(35) VALUE SPACES.
001970       01  WS-DISK-LINE-EDIT REDEFINES WS-DISK-LINE.
001980           05  FILLER                  PIC X(24).
001990           05  DLE-USED-PCT-NUM        PIC ZZ9.9.
002000           05  FILLER                  PIC X(51).
002010
002020       01  WS-NET-LINE.
002030           05  FILLER                  PIC X(02) VALUE "  ".
002040           05  NL-LABEL                PIC X(06).
002050           05  FILLER                  PIC X(02) VALUE ": ".
002060           05  NL-STATUS               PIC X(04).
002070           05  FILLER                  PIC X(66) VALUE SPACES.
002080       01  WS-NET-LINE-PARTS REDEFINES WS-NET-LINE.
002090           05  FILLER                  PIC X(02).
002100           05  NLP-LABEL-AND-STATUS    PIC X(12).
002110           05  FILLER                  PIC X(66).
002115       01  WS-MEM-LINE.
002116           05  FILLER                  PIC X(13) VALUE
002117                       "Memory Used: ".
002118           05  ML-USED-GB              PIC X(09).
002119           05  FILLER                  PIC X(01) VALUE "/".
002120           05  ML-TOTAL-GB             PIC X(09).
002121           05  FILLER                  PIC X(05) VALUE " GB (".
002122           05  ML-PCT                  PIC X(05).
002123           05  FILLER                  PIC X(02) VALUE "%)".
002124           05  FILLER                  PIC X(36) VALUE SPACES.
002125
002130       01  WS-EDIT-FLDS.
002140           05  WS-PCT-EDIT             PIC ZZ9.9.
002150           05  WS-GB-EDIT              PIC ZZZZZ9.99.
002155           05  FILLER                  PIC X(67) VALUE SPACES.
002160
002170       01  FLAGS-AND-SWITCHES.
002180           05  MORE-DISKS-SW           PIC X(01) VALUE "Y".
002190               88  NO-MORE-DISKS VALUE "N".
002195           05  FILLER                  PIC X(79) VALUE SPACES.
002200
002210       COPY ABENDREC.
002220
002230       PROCEDURE DIVISION.
002240           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002250           PERFORM 700-WRITE-HEADER THRU 700-EXIT.
002260           PERFORM 710-WRITE-HOST-LINES THRU 710-EXIT.
002270           PERFORM 310-CHECK-CPU THRU 310-EXIT.
002280           PERFORM 320-CHECK-MEMORY THRU 320-EXIT.
002290           PERFORM 330-CHECK-DISKS THRU 330-EXIT.
002300           PERFORM 340-CHECK-NETWORK THRU 340-EXIT.
002310           PERFORM 350-DEFAULT-RECOMMENDATION THRU 350-EXIT.
002320           PERFORM 780-WRITE-RECOMMENDATIONS THRU 780-EXIT.
002330           PERFORM 950-CLEANUP THRU 950-EXIT.
002340           MOVE +0 TO RETURN-CODE.
002350           GOBACK.
002360
002370       000-HOUSEKEEPING.
002380           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002390           DISPLAY "******** BEGIN JOB HLTHCHK ********".
002400           MOVE ZERO TO WS-RECOMMENDATION-COUNT.
002410           MOVE "Y" TO MORE-DISKS-SW.
002420
002430           ACCEPT WS-THRESHOLD-CARD FROM SYSIN.
002440           MOVE WS-NUM-CPU-THR  TO WS-CPU-THR.
002450           MOVE WS-NUM-MEM-THR  TO WS-MEM-THR.
002460           MOVE WS-NUM-DISK-THR TO WS-DISK-THR.
002470           IF WS-CPU-THR = ZERO
002480               MOVE 85 TO WS-CPU-THR.
002490           IF WS-MEM-THR = ZERO
002500               MOVE 85 TO WS-MEM-THR.
002510           IF WS-DISK-THR = ZERO
002520               MOVE 90 TO WS-DISK-THR.
002530
002540           IF TRACE-SW-ON
002550               DISPLAY "CPU THR  : " WS-CPU-THR
002560               DISPLAY "MEM THR  : " WS-MEM-THR
002570               DISPLAY "DISK THR : " WS-DISK-THR.
002580
002590           PERFORM 800-OPEN-FILES THRU 800-EXIT.
002600           PERFORM 900-READ-METRICS THRU 900-EXIT.
002610       000-EXIT.
002620           EXIT.
002630
002640       310-CHECK-CPU.
002650           MOVE "310-CHECK-CPU" TO PARA-NAME.
002660           MOVE SH-CPU-PCT TO WS-PCT-EDIT.
002670           MOVE SPACES TO WS-TEXT-LINE.
002680           STRING "CPU Usage: " DELIMITED BY SIZE
002690                  WS-PCT-EDIT  DELIMITED BY SIZE
002700                  "%"          DELIMITED BY SIZE
002710                  INTO WS-TEXT-LINE.
002720           WRITE HEALTH-REC FROM WS-TEXT-LINE.
002730
002740           IF SH-CPU-PCT NOT < WS-CPU-THR
002750               MOVE SPACES TO WS-RECOMMENDATION-ENTRY(1)
002760               STRING "High CPU usage: " DELIMITED BY SIZE
002770                      WS-PCT-EDIT        DELIMITED BY SIZE
002780                      "% (>"             DELIMITED BY SIZE
002790                      WS-CPU-THR         DELIMITED BY SIZE
002800                      "%)"               DELIMITED BY SIZE
002810                      INTO WS-TEXT-LINE
002820               PERFORM 600-ADD-RECOMMENDATION THRU 600-EXIT.
002830       310-EXIT.
002840           EXIT.
002850
002860       320-CHECK-MEMORY.
002870           MOVE "320-CHECK-MEMORY" TO PARA-NAME.
002890           MOVE SH-MEM-USED-GB  TO WS-GB-EDIT.
002891           MOVE WS-GB-EDIT      TO ML-USED-GB.
002895           MOVE SH-MEM-TOTAL-GB TO WS-GB-EDIT.
002896           MOVE WS-GB-EDIT      TO ML-TOTAL-GB.
002990           MOVE SH-MEM-PCT TO WS-PCT-EDIT.
002995           MOVE WS-PCT-EDIT TO ML-PCT.
003040           WRITE HEALTH-REC FROM WS-MEM-LINE.
003050
003060           IF SH-MEM-PCT NOT < WS-MEM-THR
003070               MOVE SPACES TO WS-TEXT-LINE
003080               STRING "High memory usage: " DELIMITED BY SIZE
003090                      WS-PCT-EDIT            DELIMITED BY SIZE
003100                      "% (>"                 DELIMITED BY SIZE
003110                      WS-MEM-THR             DELIMITED BY SIZE
003120                      "%)"                   DELIMITED BY SIZE
003130                      INTO WS-TEXT-LINE
003140               PERFORM 600-ADD-RECOMMENDATION THRU 600-EXIT.
003150       320-EXIT.
003160           EXIT.
003170
003180       330-CHECK-DISKS.
003190           MOVE "330-CHECK-DISKS" TO PARA-NAME.
003200           MOVE SPACES TO WS-TEXT-LINE.
003210           MOVE "Disk:" TO WS-TEXT-LINE.
003220           WRITE HEALTH-REC FROM WS-TEXT-LINE.
003230           PERFORM 905-READ-DISKIN THRU 905-EXIT.
003240           PERFORM 335-CHECK-ONE-DISK THRU 335-EXIT
003250               UNTIL NO-MORE-DISKS.
003260       330-EXIT.
003270           EXIT.
003280
003290       335-CHECK-ONE-DISK.
003300           MOVE "335-CHECK-ONE-DISK" TO PARA-NAME.
003310           MOVE SD-MOUNTPOINT TO DL-MOUNTPOINT.
003320           MOVE SD-USED-PCT   TO DLE-USED-PCT-NUM.
003330           MOVE DLE-USED-PCT-NUM TO DL-USED-PCT.
003340           MOVE SD-FREE-GB    TO WS-GB-EDIT.
003350           MOVE WS-GB-EDIT    TO DL-FREE-GB.
003360           WRITE HEALTH-REC FROM WS-DISK-LINE.
003370
003380           IF SD-USED-PCT NOT < WS-DISK-THR
003390               MOVE SPACES TO WS-TEXT-LINE
003400               STRING "Low disk space on " DELIMITED BY SIZE
003410                      SD-MOUNTPOINT  DELIMITED BY SPACE
003420                      ": "           DELIMITED BY SIZE
003430                      DLE-USED-PCT-NUM DELIMITED BY SIZE
003440                      "% used"       DELIMITED BY SIZE
003450                      INTO WS-TEXT-LINE
003460               PERFORM 600-ADD-RECOMMENDATION THRU 600-EXIT.
003470
003480           PERFORM 905-READ-DISKIN THRU 905-EXIT.
003490       335-EXIT.
003500           EXIT.
003510
003520       340-CHECK-NETWORK.
003530           MOVE "340-CHECK-NETWORK" TO PARA-NAME.
003540           MOVE SPACES TO WS-TEXT-LINE.
003550           MOVE "Network:" TO WS-TEXT-LINE.
003560           WRITE HEALTH-REC FROM WS-TEXT-LINE.
003570
003580           MOVE "  DNS" TO NL-LABEL.
003590           IF SH-NET-DNS-OK = "Y"
003600               MOVE "OK  " TO NL-STATUS
003610           ELSE
003620               MOVE "FAIL" TO NL-STATUS.
003630           WRITE HEALTH-REC FROM WS-NET-LINE.
003640
003650           MOVE " PING" TO NL-LABEL.
003660           IF SH-NET-PING-OK = "Y"
003670               MOVE "OK  " TO NL-STATUS
003680           ELSE
003690               MOVE "FAIL" TO NL-STATUS.
003700           WRITE HEALTH-REC FROM WS-NET-LINE.
003710
003720           IF SH-NET-DNS-OK NOT = "Y" OR SH-NET-PING-OK NOT = "Y"
003730               MOVE SPACES TO WS-TEXT-LINE
003740               MOVE
003750         "Network connectivity check failed (DNS or ping)."
003755                    TO WS-TEXT-LINE
003790               PERFORM 600-ADD-RECOMMENDATION THRU 600-EXIT.
003800       340-EXIT.
003810           EXIT.
003820
003830       350-DEFAULT-RECOMMENDATION.
003840           MOVE "350-DEFAULT-RECOMMENDATION" TO PARA-NAME.
003850           IF WS-RECOMMENDATION-COUNT = ZERO
003860               MOVE "System is running normally." TO WS-TEXT-LINE
003870               PERFORM 600-ADD-RECOMMENDATION THRU 600-EXIT.
003880       350-EXIT.
003890           EXIT.
003900
003910       600-ADD-RECOMMENDATION.
003920           MOVE "600-ADD-RECOMMENDATION" TO PARA-NAME.
003930           ADD +1 TO WS-RECOMMENDATION-COUNT.
003940           MOVE WS-TEXT-LINE TO
003950               WS-RECOMMENDATION-ENTRY(WS-RECOMMENDATION-COUNT).
003960       600-EXIT.
003970           EXIT.
003980
003990       700-WRITE-HEADER.
004000           MOVE "700-WRITE-HEADER" TO PARA-NAME.
004010           WRITE HEALTH-REC FROM WS-HDR-LINE.
004020           WRITE HEALTH-REC FROM WS-TITLE-LINE.
004030           WRITE HEALTH-REC FROM WS-HDR-LINE.
004040       700-EXIT.
004050           EXIT.
004060
004070       710-WRITE-HOST-LINES.
004080           MOVE "710-WRITE-HOST-LINES" TO PARA-NAME.
004090           MOVE SPACES TO WS-TEXT-LINE.
004100           STRING "Hostname: " DELIMITED BY SIZE
004110                  SH-HOSTNAME  DELIMITED BY SPACE
004120                  INTO WS-TEXT-LINE.
004130           WRITE HEALTH-REC FROM WS-TEXT-LINE.
004140           MOVE SPACES TO WS-TEXT-LINE.
004150           STRING "OS: " DELIMITED BY SIZE
004160                  SH-OS-NAME DELIMITED BY SPACE
004170                  INTO WS-TEXT-LINE.
004180           WRITE HEALTH-REC FROM WS-TEXT-LINE.
004190       710-EXIT.
004200           EXIT.
004210
004220       780-WRITE-RECOMMENDATIONS.
004230           MOVE "780-WRITE-RECOMMENDATIONS" TO PARA-NAME.
004240           MOVE SPACES TO WS-TEXT-LINE.
004250           MOVE "Recommendations:" TO WS-TEXT-LINE.
004260           WRITE HEALTH-REC FROM WS-TEXT-LINE.
004270           PERFORM 785-WRITE-ONE-RECOMMENDATION THRU 785-EXIT
004280               VARYING WS-REC-IDX FROM 1 BY 1
004290               UNTIL WS-REC-IDX > WS-RECOMMENDATION-COUNT.
004300           WRITE HEALTH-REC FROM WS-HDR-LINE.
004310       780-EXIT.
004320           EXIT.
004330
004340       785-WRITE-ONE-RECOMMENDATION.
004350           MOVE "785-WRITE-ONE-RECOMMENDATION" TO PARA-NAME.
004360           MOVE SPACES TO WS-TEXT-LINE.
004370           STRING "- " DELIMITED BY SIZE
004380                  WS-RECOMMENDATION-ENTRY(WS-REC-IDX)
004390                       DELIMITED BY SPACE
004400                  INTO WS-TEXT-LINE.
004410           WRITE HEALTH-REC FROM WS-TEXT-LINE.
004420       785-EXIT.
004430           EXIT.
004440
004450       800-OPEN-FILES.
004460           MOVE "800-OPEN-FILES" TO PARA-NAME.
004470           OPEN INPUT METRICSIN, DISKIN.
004480           OPEN OUTPUT HEALTH, SYSOUT.
004490       800-EXIT.
004500           EXIT.
004510
004520       850-CLOSE-FILES.
004530           MOVE "850-CLOSE-FILES" TO PARA-NAME.
004540           CLOSE METRICSIN, DISKIN, HEALTH, SYSOUT.
004550       850-EXIT.
004560           EXIT.
004570
004580       900-READ-METRICS.
004590           MOVE "900-READ-METRICS" TO PARA-NAME.
004600           READ METRICSIN INTO SH-METRICS-RECORD
004610               AT END
004620                   MOVE "** MISSING METRICS SNAPSHOT RECORD" TO
004630                        ABEND-REASON
004640                   GO TO 1000-ABEND-RTN
004650           END-READ.
004660       900-EXIT.
004670           EXIT.
004680
004690       905-READ-DISKIN.
004700           MOVE "905-READ-DISKIN" TO PARA-NAME.
004710           READ DISKIN INTO SH-DISK-RECORD
004720               AT END MOVE "N" TO MORE-DISKS-SW
004730               GO TO 905-EXIT
004740           END-READ.
004750       905-EXIT.
004760           EXIT.
004770
004780       950-CLEANUP.
004790           MOVE "950-CLEANUP" TO PARA-NAME.
004800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004810           DISPLAY "** RECOMMENDATIONS WRITTEN **".
004820           DISPLAY WS-RECOMMENDATION-COUNT.
004830           DISPLAY "******** NORMAL END OF JOB HLTHCHK ********".
004840       950-EXIT.
004850           EXIT.
004860
004870       1000-ABEND-RTN.
004880           WRITE SYSOUT-REC FROM ABEND-REC.
004890           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004900           DISPLAY "*** ABNORMAL END OF JOB-HLTHCHK ***" UPON
004910               CONSOLE.
004920           DIVIDE ZERO-VAL INTO ONE-VAL.
