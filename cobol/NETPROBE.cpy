000010******************************************************************
000020*    NETPROBE                                                    *
000030*    NETWORK-DIAGNOSIS-RULES RECORD LAYOUT - ONE PROBE RESULT    *
000040*    PER RECORD, COLLECTED UPSTREAM BY THE NETWORK-CHECK POLLER. *
000050*    THIS AUDIT NEVER OPENS A SOCKET ITSELF - IT ONLY READS      *
000060*    THE PROBE RESULTS THAT JOB LEFT BEHIND.                     *
000070******************************************************************
000080* 11/03/95 RMV  ORIGINAL CUT.                                     *
000090* 03/11/96 RMV  NP-PROBE-TYPE WIDENED TO X(4) - "HTTP" DIDN'T     *
000100*               FIT THE ORIGINAL X(3).                           *
000110* 09/30/98 KD   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGES.     *
000120******************************************************************
000130  01  NW-PROBE-RECORD.
000140      05  NP-PROBE-TYPE               PIC X(04).
000150          88  NP-TYPE-DNS-SERVER  VALUE "DNSS".
000160          88  NP-TYPE-RESOLVE     VALUE "RESV".
000170          88  NP-TYPE-HTTP        VALUE "HTTP".
000180          88  NP-TYPE-VALID       VALUES ARE "DNSS", "RESV",
000190                                          "HTTP".
000200      05  NP-TARGET                   PIC X(30).
000210      05  NP-PORT                     PIC 9(05).
000220      05  NP-RESULT                   PIC X(01).
000230          88  NP-PROBE-OK         VALUE "Y".
000240          88  NP-PROBE-FAILED     VALUE "N".
000250      05  FILLER                      PIC X(10) VALUE SPACES.
