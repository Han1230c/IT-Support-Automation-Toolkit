000010******************************************************************
000020*    HLTHSNAP                                                    *
000030*    SYSTEM-HEALTH-RULES RECORD LAYOUTS - ONE HOST'S METRICS     *
000040*    SNAPSHOT PLUS ITS PER-DISK USAGE RECORDS.  COLLECTED BY     *
000050*    THE TELEMETRY-GATHERING JOB UPSTREAM OF THIS AUDIT - WE     *
000060*    NEVER SAMPLE CPU/MEM/DISK OURSELVES, WE JUST READ WHAT      *
000070*    THAT JOB LEFT US.                                           *
000080******************************************************************
000090* 11/03/95 RMV  ORIGINAL CUT.                                     *
000100* 07/22/97 RMV  ADDED SH-NET-PING-OK - DNS-ONLY CHECK WAS         *
000110*               MISSING THE ICMP-DOWN/DNS-UP CASE ON THE         *
000120*               3RD-SHIFT CALL LIST.                             *
000130* 09/30/98 KD   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGES.     *
000140******************************************************************
000150*    SH-METRICS-RECORD - EXACTLY ONE PER RUN, READ BEFORE THE
000160*    DISK RECORDS.  FILLER WIDENED PAST THE ORIGINAL X(14) SO
000165*    THE GROUP PADS OUT TO THE FULL 80-BYTE SNAPSHOT LINE.
000170  01  SH-METRICS-RECORD.
000180      05  SH-HOSTNAME                 PIC X(20).
000190      05  SH-OS-NAME                  PIC X(20).
000200      05  SH-CPU-PCT                  PIC 9(3)V9(1).
000210      05  SH-MEM-TOTAL-GB              PIC 9(5)V9(2).
000220      05  SH-MEM-USED-GB               PIC 9(5)V9(2).
000230      05  SH-MEM-PCT                  PIC 9(3)V9(1).
000240      05  SH-NET-DNS-OK               PIC X(01).
000250      05  SH-NET-PING-OK              PIC X(01).
000260      05  FILLER                      PIC X(16) VALUE SPACES.
000270*
000280*    SD-DISK-RECORD - MANY PER RUN, ARRIVAL ORDER, NO KEY.
000290  01  SH-DISK-RECORD.
000300      05  SD-MOUNTPOINT               PIC X(20).
000310      05  SD-TOTAL-GB                 PIC 9(7)V9(2).
000320      05  SD-USED-GB                  PIC 9(7)V9(2).
000330      05  SD-FREE-GB                  PIC 9(7)V9(2).
000340      05  SD-USED-PCT                 PIC 9(3)V9(1).
000350      05  FILLER                      PIC X(09) VALUE SPACES.
