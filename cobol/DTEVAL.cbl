000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  DTEVAL.
000040       AUTHOR. JON SAYLES.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 08/14/82.
000070       DATE-COMPILED. 08/14/82.
000080       SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    REMARKS.
000110*        VALIDATES A TEXT DATE OF THE FORM YYYY-MM-DD AND, WHEN
000120*        IT IS A REAL CALENDAR DATE, RETURNS A DAY-ORDINAL THE
000130*        CALLER CAN SUBTRACT AGAINST TO GET "DAYS BETWEEN" -
000140*        NO DATE INTRINSICS ON THIS COMPILER, SO WE ROLL OUR OWN
000150*        THE WAY DALYEDIT HAS ALWAYS CALLED US TO DO IT.
000160*    CALLING SEQUENCE.
000170*        CALL 'DTEVAL' USING WS-DATE-TEXT, WS-DAY-NUMBER,
000180*                            RETURN-CD.
000190*        RETURN-CD < ZERO MEANS THE DATE DID NOT PARSE; THE
000200*        CALLER TREATS THE DATE AS ABSENT AND IGNORES
000210*        WS-DAY-NUMBER.
000220******************************************************************
000230* 08/14/82 JS   ORIGINAL CUT AS CLCLBCST, THE ROOM/EQUIPMENT      *
000240*               COST CALCULATOR.                                 *
000270* 11/14/95 RMV  REWRITTEN AS DTEVAL - THE CALENDAR-DATE CHECK     *
000280*               AND DAY-ORDINAL ROUTINE DALYEDIT HAD BEEN         *
000281*               CALLING ALL ALONG BUT NOBODY HAD EVER WRITTEN.    *
000282*               GREGORIAN LEAP-YEAR RULE ADDED HERE.              *
000290* 07/22/97 RMV  FIXED 02/29 ACCEPTED ON NON-LEAP CENTURY YEARS    *
000300*               (1900, 2100) - /100 RULE WAS MISSING.            *
000310* 09/30/98 KD   Y2K REVIEW - 4-DIGIT YEAR ALREADY REQUIRED BY     *
000320*               THE FORMAT EDIT, NO WINDOWING NEEDED.  SIGNED     *
000330*               OFF FOR 2000.                                    *
000340******************************************************************
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER. IBM-390.
000380       OBJECT-COMPUTER. IBM-390.
000390       INPUT-OUTPUT SECTION.
000400
000410       DATA DIVISION.
000420       FILE SECTION.
000430
000440       WORKING-STORAGE SECTION.
000450       01  WS-MONTH-DAYS-TABLE.
000460           05  FILLER PIC 9(3) VALUE 000.
000470           05  FILLER PIC 9(3) VALUE 031.
000480           05  FILLER PIC 9(3) VALUE 059.
000490           05  FILLER PIC 9(3) VALUE 090.
000500           05  FILLER PIC 9(3) VALUE 120.
000510           05  FILLER PIC 9(3) VALUE 151.
000520           05  FILLER PIC 9(3) VALUE 181.
000530           05  FILLER PIC 9(3) VALUE 212.
000540           05  FILLER PIC 9(3) VALUE 243.
000550           05  FILLER PIC 9(3) VALUE 273.
000560           05  FILLER PIC 9(3) VALUE 304.
000570           05  FILLER PIC 9(3) VALUE 334.
000580       01  WS-MONTH-DAYS-TAB REDEFINES WS-MONTH-DAYS-TABLE.
000590           05  WS-DAYS-BEFORE-MONTH  PIC 9(3) OCCURS 12 TIMES.
000600*
000610       01  WS-DAYS-IN-MONTH-TABLE.
000620           05  FILLER PIC 9(2) VALUE 31.
000630           05  FILLER PIC 9(2) VALUE 28.
000640           05  FILLER PIC 9(2) VALUE 31.
000650           05  FILLER PIC 9(2) VALUE 30.
000660           05  FILLER PIC 9(2) VALUE 31.
000670           05  FILLER PIC 9(2) VALUE 30.
000680           05  FILLER PIC 9(2) VALUE 31.
000690           05  FILLER PIC 9(2) VALUE 31.
000700           05  FILLER PIC 9(2) VALUE 30.
000710           05  FILLER PIC 9(2) VALUE 31.
000720           05  FILLER PIC 9(2) VALUE 30.
000730           05  FILLER PIC 9(2) VALUE 31.
000740       01  WS-DAYS-IN-MONTH-TAB REDEFINES WS-DAYS-IN-MONTH-TABLE.
000750           05  WS-DAYS-IN-MONTH      PIC 9(2) OCCURS 12 TIMES.
000760*
000770       01  MISC-WS-FLDS.
000780           05  WS-YEARS-ELAPSED       PIC 9(4) COMP.
000790           05  WS-LEAP-QUADS          PIC 9(4) COMP.
000800           05  WS-LEAP-CENTS          PIC 9(4) COMP.
000810           05  WS-LEAP-QUAD4S         PIC 9(4) COMP.
000820           05  WS-DAY-OF-YEAR         PIC 9(4) COMP.
000830           05  WS-IS-LEAP-YEAR-SW     PIC X(01) VALUE "N".
000840               88  WS-IS-LEAP-YEAR    VALUE "Y".
000850           05  WS-VALID-DATE-SW       PIC X(01) VALUE "Y".
000860               88  WS-DATE-IS-VALID   VALUE "Y".
000865           05  FILLER                 PIC X(58) VALUE SPACES.
000870
000880       LINKAGE SECTION.
000890       01  LK-DATE-TEXT               PIC X(10).
000900       01  LK-DATE-PARTS REDEFINES LK-DATE-TEXT.
000910           05  LK-YYYY                PIC 9(4).
000920           05  LK-DASH-1              PIC X(01).
000930           05  LK-MM                  PIC 9(2).
000940           05  LK-DASH-2              PIC X(01).
000950           05  LK-DD                  PIC 9(2).
000960       01  LK-DAY-NUMBER              PIC 9(8) COMP.
000970       01  RETURN-CD                  PIC S9(4) COMP.
000980
000990       PROCEDURE DIVISION USING LK-DATE-TEXT, LK-DAY-NUMBER,
001000                                RETURN-CD.
001010           MOVE "Y" TO WS-VALID-DATE-SW.
001020           MOVE ZERO TO LK-DAY-NUMBER.
001030
001040           IF LK-DATE-TEXT = SPACES
001050               MOVE -1 TO RETURN-CD
001060               GOBACK.
001070
001080           IF LK-DASH-1 NOT = "-" OR LK-DASH-2 NOT = "-"
001090               MOVE -1 TO RETURN-CD
001100               GOBACK.
001110
001120           IF LK-YYYY NOT NUMERIC OR LK-MM NOT NUMERIC
001130                                  OR LK-DD NOT NUMERIC
001140               MOVE -1 TO RETURN-CD
001150               GOBACK.
001160
001170           IF LK-MM < 1 OR LK-MM > 12
001180               MOVE -1 TO RETURN-CD
001190               GOBACK.
001200
001210           PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
001220
001230           MOVE WS-DAYS-IN-MONTH(LK-MM) TO WS-DAY-OF-YEAR.
001240           IF LK-MM = 2 AND WS-IS-LEAP-YEAR
001250               ADD +1 TO WS-DAY-OF-YEAR.
001260
001270           IF LK-DD < 1 OR LK-DD > WS-DAY-OF-YEAR
001280               MOVE -1 TO RETURN-CD
001290               GOBACK.
001300
001310           PERFORM 200-CALC-DAY-NUMBER THRU 200-EXIT.
001320
001330           MOVE ZERO TO RETURN-CD.
001340           GOBACK.
001350
001360       100-CHECK-LEAP-YEAR.
001370           MOVE "N" TO WS-IS-LEAP-YEAR-SW.
001380           DIVIDE LK-YYYY BY 4 GIVING WS-LEAP-QUADS
001390               REMAINDER WS-LEAP-QUAD4S.
001400           IF WS-LEAP-QUAD4S = ZERO
001410               MOVE "Y" TO WS-IS-LEAP-YEAR-SW
001420               DIVIDE LK-YYYY BY 100 GIVING WS-LEAP-CENTS
001430                   REMAINDER WS-LEAP-QUAD4S
001440               IF WS-LEAP-QUAD4S = ZERO
001450                   MOVE "N" TO WS-IS-LEAP-YEAR-SW
001460                   DIVIDE LK-YYYY BY 400 GIVING WS-LEAP-CENTS
001470                       REMAINDER WS-LEAP-QUAD4S
001480                   IF WS-LEAP-QUAD4S = ZERO
001490                       MOVE "Y" TO WS-IS-LEAP-YEAR-SW.
001500       100-EXIT.
001510           EXIT.
001520
001530       200-CALC-DAY-NUMBER.
001540      ***** DAY-ORDINAL = WHOLE YEARS * 365, PLUS LEAP DAYS
001550      ***** ELAPSED SINCE YEAR 1, PLUS DAYS ELAPSED THIS YEAR.
001560           COMPUTE WS-YEARS-ELAPSED = LK-YYYY - 1.
001570           COMPUTE WS-LEAP-QUADS  = WS-YEARS-ELAPSED / 4.
001580           COMPUTE WS-LEAP-CENTS  = WS-YEARS-ELAPSED / 100.
001590           COMPUTE WS-LEAP-QUAD4S = WS-YEARS-ELAPSED / 400.
001600
001610           COMPUTE LK-DAY-NUMBER =
001620               (WS-YEARS-ELAPSED * 365) + WS-LEAP-QUADS
001630                - WS-LEAP-CENTS + WS-LEAP-QUAD4S
001640                + WS-DAYS-BEFORE-MONTH(LK-MM) + LK-DD.
001650
001660           IF LK-MM > 2 AND WS-IS-LEAP-YEAR
001670               ADD +1 TO LK-DAY-NUMBER.
001680       200-EXIT.
001690           EXIT.
